000010*---------------------------------------------------------------*
000020* COPYBOOK:  PORTSEC
000030* PURPOSE:   SECURITY MASTER RECORD - ONE ROW PER TRADABLE
000040*            SECURITY (STOCK, EUROPEAN CALL, EUROPEAN PUT).
000050*            READ ONCE PER RUN AND HELD IN TBL-SECURITY-MASTER
000060*            (COPYBOOK PORTTBL) FOR THE LIFE OF THE BATCH.
000070*
000080* MAINTENANCE LOG
000090* DATE       AUTHOR           REQUEST    DESCRIPTION
000100* ---------- ---------------- ---------- ----------------------
000110* 03/12/91   R.E. HOLLOWAY    PV-0001    ORIGINAL COPYBOOK.
000120* 08/04/93   R.E. HOLLOWAY    PV-0118    ADDED SEC-MU/SEC-SIGMA
000130*                                        FOR OPTION PRICING.
000140*---------------------------------------------------------------*
000150 01  SECURITY-MASTER-RECORD.
000160     05  SEC-TICKER                  PIC X(20).
000170     05  SEC-TYPE                    PIC X(05).
000180         88  SEC-TYPE-IS-STOCK              VALUE 'STOCK'.
000190         88  SEC-TYPE-IS-CALL               VALUE 'CALL'.
000200         88  SEC-TYPE-IS-PUT                VALUE 'PUT'.
000210     05  SEC-STRIKE                  PIC S9(9)V99   COMP-3.
000220     05  SEC-MATURITY                PIC 9(8).
000230     05  SEC-MATURITY-R REDEFINES
000240         SEC-MATURITY.
000250         10  SEC-MATURITY-CCYY       PIC 9(4).
000260         10  SEC-MATURITY-MM         PIC 9(2).
000270         10  SEC-MATURITY-DD         PIC 9(2).
000280     05  SEC-MU                      PIC S9(1)V9(6) COMP-3.
000290     05  SEC-SIGMA                   PIC S9(1)V9(6) COMP-3.
000300     05  FILLER                      PIC X(05).
