000010*---------------------------------------------------------------*
000020* COPYBOOK:  PORTPRC
000030* PURPOSE:   CURRENT MARKET PRICE RECORD - ONE ROW PER STOCK
000040*            TICKER.  OPTION PRICES ARE NEVER CARRIED HERE; THEY
000050*            ARE DERIVED FROM THE UNDERLYING STOCK'S QUOTE BY
000060*            PORTOPT.
000070*
000080* MAINTENANCE LOG
000090* DATE       AUTHOR           REQUEST    DESCRIPTION
000100* ---------- ---------------- ---------- ----------------------
000110* 03/19/91   R.E. HOLLOWAY    PV-0002    ORIGINAL COPYBOOK.
000120*---------------------------------------------------------------*
000130 01  PRICE-RECORD.
000140     05  PRC-TICKER                  PIC X(20).
000150     05  PRC-PRICE                   PIC S9(9)V99 COMP-3.
000160     05  FILLER                      PIC X(05).
