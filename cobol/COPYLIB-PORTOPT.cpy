000010*---------------------------------------------------------------*
000020* COPYBOOK:  PORTOPT
000030* PURPOSE:   CALL INTERFACE BETWEEN PORTBAT AND THE BLACK-SCHOLES
000040*            OPTION PRICING SUBPROGRAM PORTOPT.  SHARED BY BOTH
000050*            SO THE LINKAGE STAYS IN STEP WHEN A FIELD CHANGES.
000060*
000070* MAINTENANCE LOG
000080* DATE       AUTHOR           REQUEST    DESCRIPTION
000090* ---------- ---------------- ---------- ----------------------
000100* 08/04/93   R.E. HOLLOWAY    PV-0118    ORIGINAL COPYBOOK, BUILT
000110*                                        ALONGSIDE THE SEC-MU/
000120*                                        SEC-SIGMA MASTER FIELDS.
000130* 02/09/95   R.E. HOLLOWAY    PV-0233    ADDED TRAILING FILLER SO
000140*                                        A LATER FIELD CAN BE
000150*                                        SLOTTED IN WITHOUT
000160*                                        RESIZING THE PARM AREA.
000170*---------------------------------------------------------------*
000180 01  OPTION-PRICING-PARMS.
000190     05  OPP-SEC-TYPE                PIC X(05).
000200         88  OPP-TYPE-IS-CALL               VALUE 'CALL'.
000210         88  OPP-TYPE-IS-PUT                VALUE 'PUT'.
000220     05  OPP-UNDERLYING-PRICE        PIC S9(9)V99   COMP-3.
000230     05  OPP-STRIKE                  PIC S9(9)V99   COMP-3.
000240     05  OPP-MATURITY-DATE           PIC 9(8).
000250     05  OPP-VALUATION-DATE          PIC 9(8).
000260     05  OPP-SIGMA                   PIC S9(1)V9(6) COMP-3.
000270     05  OPP-RESULT-PRICE            PIC S9(9)V99   COMP-3.
000280     05  FILLER                      PIC X(05).
