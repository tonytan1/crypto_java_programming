000010*---------------------------------------------------------------*
000020* COPYBOOK:  PORTPOS
000030* PURPOSE:   WORKING FIELDS FOR ONE PARSED POSITIONS-FILE CSV
000040*            DATA LINE (HEADER LINE IS SKIPPED BY THE CALLER).
000050*            THE RAW-* FIELDS HOLD THE UNSTRING RESULT BEFORE
000060*            EDIT; POS-SYMBOL/POS-SIZE HOLD THE CLEANED VALUE
000070*            ONCE VALIDATION PASSES.  WS-POS-RAW-SIZE IS CARRIED
000080*            AS A NUMERIC-EDITED FIELD SO THE UNSTRING OF THE
000090*            CSV COLUMN DE-EDITS STRAIGHT INTO A SIGNED NUMBER.
000100*
000110* MAINTENANCE LOG
000120* DATE       AUTHOR           REQUEST    DESCRIPTION
000130* ---------- ---------------- ---------- ----------------------
000140* 04/02/91   R.E. HOLLOWAY    PV-0003    ORIGINAL COPYBOOK.
000150* 04/09/91   R.E. HOLLOWAY    PV-0004    RAW-SIZE CHANGED FROM
000160*                                        X(15) TO NUMERIC-EDITED
000170*                                        SO SIGN/DECIMAL SURVIVE
000180*                                        THE UNSTRING INTACT.
000190* 07/22/96   R.E. HOLLOWAY    PV-0271    ADDED WS-POS-FIELD-COUNT
000200*                                        - A LINE WITH FEWER THAN
000210*                                        TWO COMMA-SEPARATED
000220*                                        FIELDS WAS SLIPPING PAST
000230*                                        VALIDATION AS A ZERO-
000240*                                        SIZE POSITION.
000250* 08/12/04   T. VASQUEZ       PV-1311    ADDED WS-POS-RAW-SYMBOL-
000260*                                        LEN TO CATCH A SYMBOL
000270*                                        LONGER THAN THE 20-BYTE
000280*                                        POS-SYMBOL COLUMN BEFORE
000290*                                        IT GETS TRUNCATED.
000300*                                        DROPPED WS-POS-SIZE-
000310*                                        NUMERIC-SW - DECLARED
000320*                                        BUT NEVER REFERENCED.
000330*---------------------------------------------------------------*
000340 01  WS-POSITION-FIELDS.
000350     05  WS-POS-RAW-SYMBOL           PIC X(50).
000360     05  WS-POS-RAW-SIZE             PIC -(10)9.999.
000370     05  POS-SYMBOL                  PIC X(20).
000380     05  POS-SIZE                    PIC S9(9)V999 COMP-3.
000390     05  WS-POS-VALID-SW             PIC X(01).
000400         88  WS-POS-LINE-VALID              VALUE 'Y'.
000410         88  WS-POS-LINE-INVALID            VALUE 'N'.
000420     05  WS-POS-SYMBOL-LEN           PIC S9(3) COMP.
000430     05  WS-POS-RAW-SYMBOL-LEN       PIC S9(3) COMP.
000440     05  WS-POS-SIZE-LEN             PIC S9(3) COMP.
000450     05  WS-POS-CHAR-SUB             PIC S9(3) COMP.
000460     05  WS-POS-ONE-CHAR             PIC X(01).
000470     05  WS-POS-DECIMAL-COUNT        PIC S9(3) COMP.
000480     05  WS-POS-FIELD-COUNT          PIC S9(3) COMP.
