000010*---------------------------------------------------------------*
000020* COPYBOOK:  PORTTBL
000030* PURPOSE:   IN-MEMORY REFERENCE AND WORK TABLES SHARED BY THE
000040*            VALUATION BATCH - SECURITY MASTER, PRICE MASTER,
000050*            AND THE PER-POSITION VALUATION LINE TABLE, PLUS
000060*            THE TABLE SIZES/SUBSCRIPTS AND CONTROL SWITCHES
000070*            THAT ARE PASSED ACROSS THE CALL INTERFACE.
000080*
000090* MAINTENANCE LOG
000100* DATE       AUTHOR           REQUEST    DESCRIPTION
000110* ---------- ---------------- ---------- ----------------------
000120* 03/12/91   R.E. HOLLOWAY    PV-0001    ORIGINAL COPYBOOK -
000130*                                        SECURITY TABLE ONLY.
000140* 03/19/91   R.E. HOLLOWAY    PV-0002    ADDED PRICE TABLE.
000150* 04/02/91   R.E. HOLLOWAY    PV-0003    ADDED VALUATION TABLE
000160*                                        AND CONTROL TOTALS.
000170* 02/09/95   R.E. HOLLOWAY    PV-0233    PADDED EACH GROUP WITH
000180*                                        FILLER SO A NEW FIELD
000190*                                        CAN BE ADDED WITHOUT AN
000200*                                        UNLOAD/RELOAD OF THE
000210*                                        LINKAGE AREA.
000220*---------------------------------------------------------------*
000230 01  WS-TABLE-SIZES.
000240     05  WS-SEC-TABLE-SIZE           PIC S9(4) COMP VALUE 0.
000250     05  WS-PRC-TABLE-SIZE           PIC S9(4) COMP VALUE 0.
000260     05  WS-VAL-TABLE-SIZE           PIC S9(4) COMP VALUE 0.
000270     05  FILLER                      PIC X(02).
000280*---------------------------------------------------------------*
000290 01  WS-TABLE-SUBSCRIPTS.
000300     05  SEC-SUB                     PIC S9(4) COMP VALUE 0.
000310     05  PRC-SUB                     PIC S9(4) COMP VALUE 0.
000320     05  VAL-SUB                     PIC S9(4) COMP VALUE 0.
000330     05  FILLER                      PIC X(02).
000340*---------------------------------------------------------------*
000350 01  WS-CONTROL-TOTALS.
000360     05  WS-VALID-LINE-COUNT         PIC S9(7) COMP VALUE 0.
000370     05  WS-INVALID-LINE-COUNT       PIC S9(7) COMP VALUE 0.
000380     05  WS-TOTAL-NAV                PIC S9(11)V99 COMP-3
000390                                      VALUE 0.
000400     05  FILLER                      PIC X(05).
000410*---------------------------------------------------------------*
000420 01  SECURITY-TABLE.
000430     05  TBL-SECURITY-MASTER
000440             OCCURS 1 TO 999 TIMES DEPENDING ON WS-SEC-TABLE-SIZE
000450             INDEXED BY SEC-IDX.
000460         10  TBL-SEC-TICKER          PIC X(20).
000470         10  TBL-SEC-TYPE            PIC X(05).
000480         10  TBL-SEC-STRIKE          PIC S9(9)V99   COMP-3.
000490         10  TBL-SEC-MATURITY        PIC 9(8).
000500         10  TBL-SEC-MU              PIC S9(1)V9(6) COMP-3.
000510         10  TBL-SEC-SIGMA           PIC S9(1)V9(6) COMP-3.
000520         10  FILLER                  PIC X(05).
000530*---------------------------------------------------------------*
000540 01  PRICE-TABLE.
000550     05  TBL-PRICE-MASTER
000560             OCCURS 1 TO 999 TIMES DEPENDING ON WS-PRC-TABLE-SIZE
000570             INDEXED BY PRC-IDX.
000580         10  TBL-PRC-TICKER          PIC X(20).
000590         10  TBL-PRC-PRICE           PIC S9(9)V99   COMP-3.
000600         10  FILLER                  PIC X(05).
000610*---------------------------------------------------------------*
000620 01  VALUATION-TABLE.
000630     05  TBL-VALUATION-LINE
000640             OCCURS 1 TO 999 TIMES DEPENDING ON WS-VAL-TABLE-SIZE
000650             INDEXED BY VAL-IDX.
000660         10  TBL-VAL-SYMBOL          PIC X(20).
000670         10  TBL-VAL-SIZE            PIC S9(9)V999  COMP-3.
000680         10  TBL-VAL-PRICE           PIC S9(9)V99   COMP-3.
000690         10  TBL-VAL-MKT-VALUE       PIC S9(11)V99  COMP-3.
000700         10  TBL-VAL-STATUS          PIC X(01).
000710             88  TBL-VAL-STATUS-OK             VALUE ' '.
000720             88  TBL-VAL-STATUS-MISSING        VALUE 'M'.
000730             88  TBL-VAL-STATUS-ZERO           VALUE 'Z'.
000740         10  FILLER                  PIC X(05).
000750*---------------------------------------------------------------*
000760 01  WS-FILE-SWITCHES.
000770     05  SEC-EOF-SW                  PIC X(01) VALUE 'N'.
000780         88  SEC-EOF                        VALUE 'Y'.
000790     05  PRC-EOF-SW                  PIC X(01) VALUE 'N'.
000800         88  PRC-EOF                        VALUE 'Y'.
000810     05  POS-EOF-SW                  PIC X(01) VALUE 'N'.
000820         88  POS-EOF                        VALUE 'Y'.
000830     05  FILLER                      PIC X(02).
