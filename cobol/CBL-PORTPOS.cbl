000010*===============================================================*
000020* PROGRAM NAME:    PORTPOS
000030* ORIGINAL AUTHOR: R.E. HOLLOWAY
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR           REQUEST    DESCRIPTION
000070* ---------- ---------------- ---------- ----------------------
000080* 04/02/91   R.E. HOLLOWAY    PV-0003    CREATED - READS THE
000090*                                        POSITIONS CSV FILE,
000100*                                        VALIDATES SYMBOL/SIZE,
000110*                                        LOOKS UP THE SECURITY
000120*                                        MASTER TABLE AND BUILDS
000130*                                        THE VALUATION TABLE FOR
000140*                                        PORTBAT.
000150* 09/11/93   R.E. HOLLOWAY    PV-0140    SYMBOL VALIDATION NOW
000160*                                        ALLOWS UNDERSCORE, NOT
000170*                                        JUST HYPHEN, TO MATCH
000180*                                        NEW OPTION-TICKER FORMS.
000190* 11/02/98   D. OKONKWO       PV-1042    Y2K REVIEW - NO DATE
000200*                                        FIELDS PARSED HERE, NO
000210*                                        CHANGE REQUIRED.
000220* 07/22/96   R.E. HOLLOWAY    PV-0271    REJECT CSV LINES WITH
000230*                                        FEWER THAN TWO FIELDS
000240*                                        INSTEAD OF DEFAULTING
000250*                                        THE SIZE TO ZERO.
000260* 05/17/01   T. VASQUEZ       PV-1180    RAISED MAX TABLE SIZE
000270*                                        FROM 500 TO 999 ROWS.
000280* 08/12/04   T. VASQUEZ       PV-1311    SYMBOL IS NOW UPPER-
000290*                                        CASED BEFORE VALIDATION
000300*                                        SO A LOWER-CASE TICKER
000310*                                        IN THE CSV NORMALIZES
000320*                                        INSTEAD OF FAILING.  A
000330*                                        SYMBOL WHOSE TRIMMED
000340*                                        LENGTH RUNS PAST THE
000350*                                        20-BYTE POS-SYMBOL
000360*                                        COLUMN IS NOW REJECTED
000370*                                        INSTEAD OF SILENTLY
000380*                                        TRUNCATED.
000390*===============================================================*
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.    PORTPOS.
000420 AUTHOR.        R.E. HOLLOWAY.
000430 INSTALLATION.  COLONIAL TRUST DATA PROCESSING.
000440 DATE-WRITTEN.  04/02/91.
000450 DATE-COMPILED.
000460 SECURITY.      NON-CONFIDENTIAL.
000470*===============================================================*
000480 ENVIRONMENT DIVISION.
000490*---------------------------------------------------------------*
000500 CONFIGURATION SECTION.
000510*---------------------------------------------------------------*
000520 SOURCE-COMPUTER. IBM-3081.
000530 OBJECT-COMPUTER. IBM-3081.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560*---------------------------------------------------------------*
000570 INPUT-OUTPUT SECTION.
000580*---------------------------------------------------------------*
000590 FILE-CONTROL.
000600     SELECT POSITION-FILE ASSIGN TO POSNS
000610       ORGANIZATION IS SEQUENTIAL
000620       FILE STATUS  IS POS-FILE-STATUS.
000630*===============================================================*
000640 DATA DIVISION.
000650*---------------------------------------------------------------*
000660 FILE SECTION.
000670*---------------------------------------------------------------*
000680 FD  POSITION-FILE
000690      DATA RECORD IS POSITION-LINE.
000700 01  POSITION-LINE                   PIC X(80).
000710*---------------------------------------------------------------*
000720 WORKING-STORAGE SECTION.
000730*---------------------------------------------------------------*
000740 01  WS-FILE-STATUS-FIELDS.
000750     05  POS-FILE-STATUS             PIC X(02).
000760         88  POS-FILE-OK                    VALUE '00'.
000770         88  POS-FILE-EOF                   VALUE '10'.
000780     05  POS-FILE-STATUS-R REDEFINES
000790         POS-FILE-STATUS.
000800         10  POS-FILE-STATUS-1       PIC X(01).
000810         10  POS-FILE-STATUS-2       PIC X(01).
000820     05  FILLER                      PIC X(03).
000830*---------------------------------------------------------------*
000840 01  ERROR-DISPLAY-LINE.
000850     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
000860     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
000870     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
000880     05  DL-FILE-STATUS              PIC X(02).
000890     05  FILLER  PIC X(05) VALUE ' *** '.
000900 01  ERROR-DISPLAY-LINE-R REDEFINES
000910     ERROR-DISPLAY-LINE.
000920     05  DL-RAW-LINE                 PIC X(55).
000930*---------------------------------------------------------------*
000940 01  POSITION-LINE-COPY              PIC X(80).
000950 01  POSITION-LINE-COPY-R REDEFINES
000960     POSITION-LINE-COPY.
000970     05  PLC-FIRST-CHAR              PIC X(01).
000980     05  PLC-REST-OF-LINE            PIC X(79).
000990*---------------------------------------------------------------*
001000 COPY PORTPOS.
001010*---------------------------------------------------------------*
001020 LINKAGE SECTION.
001030 COPY PORTTBL.
001040*===============================================================*
001050 PROCEDURE DIVISION USING SECURITY-TABLE,
001060                           WS-SEC-TABLE-SIZE,
001070                           VALUATION-TABLE,
001080                           WS-VAL-TABLE-SIZE,
001090                           WS-CONTROL-TOTALS.
001100*---------------------------------------------------------------*
001110 0000-MAIN-ROUTINE.
001120*---------------------------------------------------------------*
001130     PERFORM 1000-INITIALIZATION.
001140     IF POS-FILE-OK
001150         PERFORM 8000-SKIP-HEADER-LINE
001160         PERFORM 2000-PROCESS-ONE-LINE
001170             UNTIL POS-EOF
001180             OR WS-VAL-TABLE-SIZE = 999.
001190     PERFORM 3000-CLOSE-FILES.
001200     GOBACK.
001210*---------------------------------------------------------------*
001220 1000-INITIALIZATION.
001230*---------------------------------------------------------------*
001240     MOVE 0                          TO WS-VAL-TABLE-SIZE.
001250     MOVE 0                          TO WS-VALID-LINE-COUNT.
001260     MOVE 0                          TO WS-INVALID-LINE-COUNT.
001270     OPEN INPUT POSITION-FILE.
001280     IF NOT POS-FILE-OK
001290         MOVE 'OPEN'                 TO DL-ERROR-REASON
001300         PERFORM 9900-INVALID-FILE-STATUS.
001310*---------------------------------------------------------------*
001320 2000-PROCESS-ONE-LINE.
001330*---------------------------------------------------------------*
001340     READ POSITION-FILE INTO POSITION-LINE-COPY
001350         AT END
001360             SET POS-EOF                TO TRUE
001370         NOT AT END
001380             IF POSITION-LINE-COPY = SPACES
001390                 CONTINUE
001400             ELSE
001410                 PERFORM 2100-PARSE-LINE
001420                 PERFORM 2200-VALIDATE-SYMBOL
001430                 PERFORM 2300-VALIDATE-SIZE
001440                 IF WS-POS-LINE-VALID
001450                     PERFORM 2400-ADD-TO-VALUATION-TABLE
001460                     ADD 1           TO WS-VALID-LINE-COUNT
001470                 ELSE
001480                     ADD 1           TO WS-INVALID-LINE-COUNT
001490     END-READ.
001500*---------------------------------------------------------------*
001510 2100-PARSE-LINE.
001520*---------------------------------------------------------------*
001530     SET WS-POS-LINE-VALID           TO TRUE.
001540     MOVE SPACES                     TO WS-POS-RAW-SYMBOL.
001550     MOVE ZERO                       TO WS-POS-RAW-SIZE.
001560     MOVE 0                          TO WS-POS-FIELD-COUNT.
001570     UNSTRING POSITION-LINE-COPY DELIMITED BY ','
001580         INTO WS-POS-RAW-SYMBOL, WS-POS-RAW-SIZE
001590         TALLYING IN WS-POS-FIELD-COUNT.
001600     IF WS-POS-FIELD-COUNT < 2
001610         SET WS-POS-LINE-INVALID     TO TRUE.
001620     INSPECT WS-POS-RAW-SYMBOL CONVERTING
001630         'abcdefghijklmnopqrstuvwxyz'
001640         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001650     MOVE 50                         TO WS-POS-RAW-SYMBOL-LEN.
001660     PERFORM 2110-TRIM-RAW-SYMBOL-LEN
001670         UNTIL WS-POS-RAW-SYMBOL-LEN = 0
001680         OR WS-POS-RAW-SYMBOL(WS-POS-RAW-SYMBOL-LEN:1)
001690             NOT = SPACE.
001700     IF WS-POS-RAW-SYMBOL-LEN > 20
001710         SET WS-POS-LINE-INVALID     TO TRUE.
001720     MOVE WS-POS-RAW-SYMBOL          TO POS-SYMBOL.
001730     MOVE WS-POS-RAW-SIZE            TO POS-SIZE.
001740*---------------------------------------------------------------*
001750 2110-TRIM-RAW-SYMBOL-LEN.
001760*---------------------------------------------------------------*
001770     SUBTRACT 1                      FROM WS-POS-RAW-SYMBOL-LEN.
001780*---------------------------------------------------------------*
001790 2200-VALIDATE-SYMBOL.
001800*---------------------------------------------------------------*
001810     MOVE 20                         TO WS-POS-SYMBOL-LEN.
001820     PERFORM 2210-TRIM-SYMBOL-LENGTH
001830         UNTIL WS-POS-SYMBOL-LEN = 0
001840         OR POS-SYMBOL(WS-POS-SYMBOL-LEN:1) NOT = SPACE.
001850     IF WS-POS-SYMBOL-LEN = 0
001860         SET WS-POS-LINE-INVALID     TO TRUE
001870     ELSE
001880         MOVE 1                      TO WS-POS-CHAR-SUB
001890         PERFORM 2220-CHECK-ONE-SYMBOL-CHAR
001900             UNTIL WS-POS-CHAR-SUB > WS-POS-SYMBOL-LEN.
001910*---------------------------------------------------------------*
001920 2210-TRIM-SYMBOL-LENGTH.
001930*---------------------------------------------------------------*
001940     SUBTRACT 1                      FROM WS-POS-SYMBOL-LEN.
001950*---------------------------------------------------------------*
001960 2220-CHECK-ONE-SYMBOL-CHAR.
001970*---------------------------------------------------------------*
001980     MOVE POS-SYMBOL(WS-POS-CHAR-SUB:1)
001990                                     TO WS-POS-ONE-CHAR.
002000     IF WS-POS-ONE-CHAR NOT NUMERIC
002010         AND WS-POS-ONE-CHAR NOT ALPHABETIC-UPPER
002020         AND WS-POS-ONE-CHAR NOT = '-'
002030         AND WS-POS-ONE-CHAR NOT = '_'
002040             SET WS-POS-LINE-INVALID TO TRUE.
002050     ADD 1                           TO WS-POS-CHAR-SUB.
002060*---------------------------------------------------------------*
002070 2300-VALIDATE-SIZE.
002080*---------------------------------------------------------------*
002090     MOVE 0                          TO WS-POS-DECIMAL-COUNT.
002100     MOVE 15                         TO WS-POS-SIZE-LEN.
002110     PERFORM 2310-TRIM-SIZE-LENGTH
002120         UNTIL WS-POS-SIZE-LEN = 0
002130         OR WS-POS-RAW-SIZE(WS-POS-SIZE-LEN:1) NOT = SPACE.
002140     IF WS-POS-SIZE-LEN = 0
002150         SET WS-POS-LINE-INVALID     TO TRUE
002160     ELSE
002170         MOVE 1                      TO WS-POS-CHAR-SUB
002180         PERFORM 2320-CHECK-ONE-SIZE-CHAR
002190             UNTIL WS-POS-CHAR-SUB > WS-POS-SIZE-LEN.
002200     IF WS-POS-LINE-VALID
002210         IF POS-SIZE > 999999999
002220             OR POS-SIZE < -999999999
002230                 SET WS-POS-LINE-INVALID TO TRUE.
002240*---------------------------------------------------------------*
002250 2310-TRIM-SIZE-LENGTH.
002260*---------------------------------------------------------------*
002270     SUBTRACT 1                      FROM WS-POS-SIZE-LEN.
002280*---------------------------------------------------------------*
002290 2320-CHECK-ONE-SIZE-CHAR.
002300*---------------------------------------------------------------*
002310     MOVE WS-POS-RAW-SIZE(WS-POS-CHAR-SUB:1)
002320                                     TO WS-POS-ONE-CHAR.
002330     EVALUATE TRUE
002340         WHEN WS-POS-ONE-CHAR IS NUMERIC
002350             CONTINUE
002360         WHEN WS-POS-CHAR-SUB = 1 AND WS-POS-ONE-CHAR = '-'
002370             CONTINUE
002380         WHEN WS-POS-ONE-CHAR = '.'
002390             ADD 1                   TO WS-POS-DECIMAL-COUNT
002400             IF WS-POS-DECIMAL-COUNT > 1
002410                 SET WS-POS-LINE-INVALID TO TRUE
002420         WHEN OTHER
002430             SET WS-POS-LINE-INVALID TO TRUE
002440     END-EVALUATE.
002450     ADD 1                           TO WS-POS-CHAR-SUB.
002460*---------------------------------------------------------------*
002470 2400-ADD-TO-VALUATION-TABLE.
002480*---------------------------------------------------------------*
002490     ADD 1                           TO WS-VAL-TABLE-SIZE.
002500     MOVE POS-SYMBOL TO
002510         TBL-VAL-SYMBOL(WS-VAL-TABLE-SIZE).
002520     MOVE POS-SIZE TO
002530         TBL-VAL-SIZE(WS-VAL-TABLE-SIZE).
002540     MOVE 0 TO
002550         TBL-VAL-PRICE(WS-VAL-TABLE-SIZE).
002560     MOVE 0 TO
002570         TBL-VAL-MKT-VALUE(WS-VAL-TABLE-SIZE).
002580     SET TBL-VAL-STATUS-OK(WS-VAL-TABLE-SIZE) TO TRUE.
002590     SET SEC-IDX                     TO 1.
002600     SEARCH TBL-SECURITY-MASTER
002610         AT END
002620             SET TBL-VAL-STATUS-MISSING(WS-VAL-TABLE-SIZE)
002630                                     TO TRUE
002640         WHEN TBL-SEC-TICKER(SEC-IDX) = POS-SYMBOL
002650             CONTINUE
002660     END-SEARCH.
002670*---------------------------------------------------------------*
002680 3000-CLOSE-FILES.
002690*---------------------------------------------------------------*
002700     CLOSE POSITION-FILE.
002710*---------------------------------------------------------------*
002720 8000-SKIP-HEADER-LINE.
002730*---------------------------------------------------------------*
002740     READ POSITION-FILE
002750         AT END
002760             SET POS-EOF                TO TRUE
002770     END-READ.
002780*---------------------------------------------------------------*
002790 9900-INVALID-FILE-STATUS.
002800*---------------------------------------------------------------*
002810     MOVE POS-FILE-STATUS            TO DL-FILE-STATUS.
002820     DISPLAY ERROR-DISPLAY-LINE.
