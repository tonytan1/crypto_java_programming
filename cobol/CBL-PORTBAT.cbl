000010*===============================================================*
000020* PROGRAM NAME:    PORTBAT
000030* ORIGINAL AUTHOR: R.E. HOLLOWAY
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR           REQUEST    DESCRIPTION
000070* ---------- ---------------- ---------- ----------------------
000080* 04/09/91   R.E. HOLLOWAY    PV-0004    CREATED - NIGHTLY
000090*                                        PORTFOLIO VALUATION
000100*                                        DRIVER.  LOADS SECURITY
000110*                                        MASTER, PRICES, AND
000120*                                        POSITIONS, VALUES EACH
000130*                                        POSITION AND PRINTS THE
000140*                                        VALUATION REPORT.
000150* 08/04/93   R.E. HOLLOWAY    PV-0118    WIRED IN THE PORTOPT
000160*                                        CALL FOR CALL/PUT
000170*                                        POSITIONS.
000180* 06/14/94   R.E. HOLLOWAY    PV-0203    'Z' STATUS SET ON THE
000190*                                        VALUATION LINE WHEN THE
000200*                                        RESOLVED PRICE COMES
000210*                                        BACK ZERO SO THE REPORT
000220*                                        CAN FOOTNOTE IT.
000230* 11/02/98   D. OKONKWO       PV-1042    Y2K - RUN DATE NOW BUILT
000240*                                        FROM THE WINDOWED 4-
000250*                                        DIGIT WS-RUN-CCYY, NOT
000260*                                        THE RAW 2-DIGIT ACCEPT
000270*                                        FROM DATE YEAR.
000280* 05/17/01   T. VASQUEZ       PV-1180    RAISED MAX TABLE SIZE
000290*                                        FROM 500 TO 999 ROWS TO
000300*                                        MATCH THE LOADER SUBS.
000310*===============================================================*
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.    PORTBAT.
000340 AUTHOR.        R.E. HOLLOWAY.
000350 INSTALLATION.  COLONIAL TRUST DATA PROCESSING.
000360 DATE-WRITTEN.  04/09/91.
000370 DATE-COMPILED.
000380 SECURITY.      NON-CONFIDENTIAL.
000390*===============================================================*
000400 ENVIRONMENT DIVISION.
000410*---------------------------------------------------------------*
000420 CONFIGURATION SECTION.
000430*---------------------------------------------------------------*
000440 SOURCE-COMPUTER. IBM-3081.
000450 OBJECT-COMPUTER. IBM-3081.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480*---------------------------------------------------------------*
000490 INPUT-OUTPUT SECTION.
000500*---------------------------------------------------------------*
000510 FILE-CONTROL.
000520     SELECT VALUATION-REPORT-FILE ASSIGN TO VALRPT
000530       ORGANIZATION IS SEQUENTIAL
000540       FILE STATUS  IS VAL-FILE-STATUS.
000550*===============================================================*
000560 DATA DIVISION.
000570*---------------------------------------------------------------*
000580 FILE SECTION.
000590*---------------------------------------------------------------*
000600 FD  VALUATION-REPORT-FILE
000610      DATA RECORD IS VALUATION-REPORT-LINE.
000620 01  VALUATION-REPORT-LINE           PIC X(132).
000630 01  VALUATION-REPORT-LINE-R REDEFINES
000640     VALUATION-REPORT-LINE.
000650     05  VRL-FIRST-20                PIC X(20).
000660     05  VRL-REMAINDER               PIC X(112).
000670*---------------------------------------------------------------*
000680 WORKING-STORAGE SECTION.
000690*---------------------------------------------------------------*
000700 01  WS-FILE-STATUS-FIELDS.
000710     05  VAL-FILE-STATUS             PIC X(02).
000720         88  VAL-FILE-OK                    VALUE '00'.
000730     05  VAL-FILE-STATUS-R REDEFINES
000740         VAL-FILE-STATUS.
000750         10  VAL-FILE-STATUS-1       PIC X(01).
000760         10  VAL-FILE-STATUS-2       PIC X(01).
000770     05  FILLER                      PIC X(03).
000780*---------------------------------------------------------------*
000790 01  ERROR-DISPLAY-LINE.
000800     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
000810     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
000820     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
000830     05  DL-FILE-STATUS              PIC X(02).
000840     05  FILLER  PIC X(05) VALUE ' *** '.
000850 01  ERROR-DISPLAY-LINE-R REDEFINES
000860     ERROR-DISPLAY-LINE.
000870     05  DL-RAW-LINE                 PIC X(55).
000880*---------------------------------------------------------------*
000890 01  WS-RUN-DATE-CCYYMMDD            PIC 9(08).
000900 01  WS-RUN-DATE-CCYYMMDD-R REDEFINES
000910     WS-RUN-DATE-CCYYMMDD.
000920     05  WS-RUN-DATE-CCYY-PART       PIC 9(04).
000930     05  WS-RUN-DATE-MM-PART         PIC 9(02).
000940     05  WS-RUN-DATE-DD-PART         PIC 9(02).
000950*---------------------------------------------------------------*
000960 01  WS-CALC-FIELDS.
000970     05  WS-CALC-SEC-FOUND-SW        PIC X(01).
000980         88  WS-CALC-SEC-FOUND              VALUE 'Y'.
000990         88  WS-CALC-SEC-NOT-FOUND          VALUE 'N'.
001000     05  WS-CALC-PRC-FOUND-SW        PIC X(01).
001010         88  WS-CALC-PRC-FOUND              VALUE 'Y'.
001020         88  WS-CALC-PRC-NOT-FOUND          VALUE 'N'.
001030     05  WS-CALC-UNDERLYING-TICKER   PIC X(20).
001040     05  WS-CALC-DASH-POSITION       PIC S9(3) COMP.
001050     05  WS-CALC-SYMBOL-SCAN-SUB     PIC S9(3) COMP.
001060     05  WS-CALC-SEC-TYPE            PIC X(05).
001070     05  WS-CALC-RESOLVED-PRICE      PIC S9(9)V99 COMP-3.
001080     05  FILLER                      PIC X(05).
001090*---------------------------------------------------------------*
001100 COPY PORTTBL.
001110 COPY PORTPRT.
001120 COPY PORTFRM.
001130 COPY PORTOPT.
001140*===============================================================*
001150 PROCEDURE DIVISION.
001160*---------------------------------------------------------------*
001170 0000-MAIN-ROUTINE.
001180*---------------------------------------------------------------*
001190     PERFORM 1000-INITIALIZATION.
001200     PERFORM 1500-LOAD-SECURITY-MASTER.
001210     PERFORM 1600-LOAD-PRICE-MASTER.
001220     PERFORM 1700-LOAD-AND-VALIDATE-POSITIONS.
001230     PERFORM 2000-VALUE-ALL-POSITIONS.
001240     PERFORM 3000-PRODUCE-REPORT.
001250     PERFORM 9000-CLOSE-FILES.
001260     GOBACK.
001270*---------------------------------------------------------------*
001280 1000-INITIALIZATION.
001290*---------------------------------------------------------------*
001300     ACCEPT WS-CURRENT-DATE          FROM DATE.
001310     ACCEPT WS-CURRENT-TIME          FROM TIME.
001320     IF WS-CURRENT-YY < 50
001330         COMPUTE WS-RUN-CCYY = 2000 + WS-CURRENT-YY
001340     ELSE
001350         COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100
001360             + WS-CURRENT-YY.
001370     MOVE WS-RUN-CCYY                TO WS-RUN-DATE-CCYY,
001380                                         WS-RUN-DATE-CCYY-PART.
001390     MOVE WS-CURRENT-MM              TO WS-RUN-DATE-MM,
001400                                         WS-RUN-DATE-MM-PART.
001410     MOVE WS-CURRENT-DD              TO WS-RUN-DATE-DD,
001420                                         WS-RUN-DATE-DD-PART.
001430     MOVE WS-CURRENT-HH              TO WS-RUN-TIME-HH.
001440     MOVE WS-CURRENT-MN              TO WS-RUN-TIME-MN.
001450     MOVE WS-CURRENT-SS              TO WS-RUN-TIME-SS.
001460     MOVE 1                          TO PAGE-COUNT.
001470     MOVE 1                          TO LINE-COUNT.
001480     OPEN OUTPUT VALUATION-REPORT-FILE.
001490     IF NOT VAL-FILE-OK
001500         MOVE 'OPEN'                 TO DL-ERROR-REASON
001510         PERFORM 9900-INVALID-FILE-STATUS.
001520*---------------------------------------------------------------*
001530 1500-LOAD-SECURITY-MASTER.
001540*---------------------------------------------------------------*
001550     CALL 'PORTSEC' USING WS-SEC-TABLE-SIZE, SECURITY-TABLE
001560     END-CALL.
001570*---------------------------------------------------------------*
001580 1600-LOAD-PRICE-MASTER.
001590*---------------------------------------------------------------*
001600     CALL 'PORTPRC' USING WS-PRC-TABLE-SIZE, PRICE-TABLE
001610     END-CALL.
001620*---------------------------------------------------------------*
001630 1700-LOAD-AND-VALIDATE-POSITIONS.
001640*---------------------------------------------------------------*
001650     CALL 'PORTPOS' USING SECURITY-TABLE, WS-SEC-TABLE-SIZE,
001660                           VALUATION-TABLE, WS-VAL-TABLE-SIZE,
001670                           WS-CONTROL-TOTALS
001680     END-CALL.
001690*---------------------------------------------------------------*
001700 2000-VALUE-ALL-POSITIONS.
001710*---------------------------------------------------------------*
001720     PERFORM 2100-VALUE-ONE-POSITION
001730         VARYING VAL-IDX FROM 1 BY 1
001740         UNTIL VAL-IDX > WS-VAL-TABLE-SIZE.
001750*---------------------------------------------------------------*
001760 2100-VALUE-ONE-POSITION.
001770*---------------------------------------------------------------*
001780     MOVE 0                          TO WS-CALC-RESOLVED-PRICE.
001790     IF TBL-VAL-STATUS-MISSING(VAL-IDX)
001800         CONTINUE
001810     ELSE
001820         PERFORM 2200-FIND-SECURITY-TYPE
001830         EVALUATE TRUE
001840             WHEN WS-CALC-SEC-TYPE = 'STOCK'
001850                 PERFORM 2300-PRICE-A-STOCK
001860             WHEN WS-CALC-SEC-TYPE = 'CALL'
001870                 OR WS-CALC-SEC-TYPE = 'PUT'
001880                 PERFORM 2400-PRICE-AN-OPTION
001890             WHEN OTHER
001900                 CONTINUE
001910         END-EVALUATE.
001920     MOVE WS-CALC-RESOLVED-PRICE TO
001930         TBL-VAL-PRICE(VAL-IDX).
001940     COMPUTE TBL-VAL-MKT-VALUE(VAL-IDX) ROUNDED =
001950         TBL-VAL-SIZE(VAL-IDX) * WS-CALC-RESOLVED-PRICE.
001960     ADD TBL-VAL-MKT-VALUE(VAL-IDX)  TO WS-TOTAL-NAV.
001970     IF WS-CALC-RESOLVED-PRICE = 0
001980         AND TBL-VAL-STATUS-OK(VAL-IDX)
001990             SET TBL-VAL-STATUS-ZERO(VAL-IDX) TO TRUE.
002000*---------------------------------------------------------------*
002010 2200-FIND-SECURITY-TYPE.
002020*---------------------------------------------------------------*
002030     MOVE SPACES                     TO WS-CALC-SEC-TYPE.
002040     SET SEC-IDX                     TO 1.
002050     SEARCH TBL-SECURITY-MASTER
002060         AT END
002070             CONTINUE
002080         WHEN TBL-SEC-TICKER(SEC-IDX) = TBL-VAL-SYMBOL(VAL-IDX)
002090             MOVE TBL-SEC-TYPE(SEC-IDX) TO WS-CALC-SEC-TYPE
002100     END-SEARCH.
002110*---------------------------------------------------------------*
002120 2300-PRICE-A-STOCK.
002130*---------------------------------------------------------------*
002140     SET WS-CALC-PRC-NOT-FOUND       TO TRUE.
002150     SET PRC-IDX                     TO 1.
002160     SEARCH TBL-PRICE-MASTER
002170         AT END
002180             CONTINUE
002190         WHEN TBL-PRC-TICKER(PRC-IDX) = TBL-VAL-SYMBOL(VAL-IDX)
002200             SET WS-CALC-PRC-FOUND   TO TRUE
002210             MOVE TBL-PRC-PRICE(PRC-IDX)
002220                                     TO WS-CALC-RESOLVED-PRICE
002230     END-SEARCH.
002240*---------------------------------------------------------------*
002250 2400-PRICE-AN-OPTION.
002260*---------------------------------------------------------------*
002270     PERFORM 2500-FIND-UNDERLYING-TICKER.
002280     SET WS-CALC-PRC-NOT-FOUND       TO TRUE.
002290     SET PRC-IDX                     TO 1.
002300     SEARCH TBL-PRICE-MASTER
002310         AT END
002320             CONTINUE
002330         WHEN TBL-PRC-TICKER(PRC-IDX) = WS-CALC-UNDERLYING-TICKER
002340             SET WS-CALC-PRC-FOUND   TO TRUE
002350             MOVE TBL-PRC-PRICE(PRC-IDX)
002360                                     TO OPP-UNDERLYING-PRICE
002370     END-SEARCH.
002380     IF WS-CALC-PRC-FOUND
002390         AND OPP-UNDERLYING-PRICE > 0
002400             PERFORM 2600-CALL-OPTION-PRICER
002410             MOVE OPP-RESULT-PRICE   TO WS-CALC-RESOLVED-PRICE.
002420*---------------------------------------------------------------*
002430 2500-FIND-UNDERLYING-TICKER.
002440*---------------------------------------------------------------*
002450     MOVE TBL-VAL-SYMBOL(VAL-IDX)
002460         TO WS-CALC-UNDERLYING-TICKER.
002470     MOVE 0                          TO WS-CALC-DASH-POSITION.
002480     MOVE 1                          TO WS-CALC-SYMBOL-SCAN-SUB.
002490     PERFORM 2510-SCAN-FOR-DASH
002500         UNTIL WS-CALC-SYMBOL-SCAN-SUB > 20
002510         OR WS-CALC-DASH-POSITION NOT = 0.
002520     IF WS-CALC-DASH-POSITION > 1
002530         MOVE SPACES                 TO WS-CALC-UNDERLYING-TICKER
002540         MOVE TBL-VAL-SYMBOL(VAL-IDX)
002550             (1:WS-CALC-DASH-POSITION - 1)
002560                                     TO WS-CALC-UNDERLYING-TICKER.
002570*---------------------------------------------------------------*
002580 2510-SCAN-FOR-DASH.
002590*---------------------------------------------------------------*
002600     IF TBL-VAL-SYMBOL(VAL-IDX)(WS-CALC-SYMBOL-SCAN-SUB:1) = '-'
002610         MOVE WS-CALC-SYMBOL-SCAN-SUB TO WS-CALC-DASH-POSITION.
002620     ADD 1                           TO WS-CALC-SYMBOL-SCAN-SUB.
002630*---------------------------------------------------------------*
002640 2600-CALL-OPTION-PRICER.
002650*---------------------------------------------------------------*
002660     MOVE WS-CALC-SEC-TYPE           TO OPP-SEC-TYPE.
002670     MOVE TBL-SEC-STRIKE(SEC-IDX)    TO OPP-STRIKE.
002680     MOVE TBL-SEC-MATURITY(SEC-IDX)  TO OPP-MATURITY-DATE.
002690     MOVE TBL-SEC-SIGMA(SEC-IDX)     TO OPP-SIGMA.
002700     MOVE WS-RUN-DATE-CCYYMMDD       TO OPP-VALUATION-DATE.
002710     CALL 'PORTOPT' USING OPTION-PRICING-PARMS
002720     END-CALL.
002730*---------------------------------------------------------------*
002740 3000-PRODUCE-REPORT.
002750*---------------------------------------------------------------*
002760     PERFORM 3100-WRITE-HEADER-BLOCK.
002770     PERFORM 3200-WRITE-ONE-DETAIL-LINE
002780         VARYING VAL-IDX FROM 1 BY 1
002790         UNTIL VAL-IDX > WS-VAL-TABLE-SIZE.
002800     PERFORM 3300-WRITE-TOTAL-LINE.
002810*---------------------------------------------------------------*
002820 3100-WRITE-HEADER-BLOCK.
002830*---------------------------------------------------------------*
002840     MOVE WS-VAL-TABLE-SIZE          TO RPT-TOTAL-POSITIONS.
002850     MOVE WS-TOTAL-NAV               TO RPT-TOTAL-NAV.
002860     MOVE WS-RUN-DATE-DISPLAY        TO RPT-RUN-DATE.
002870     MOVE WS-RUN-TIME-DISPLAY        TO RPT-RUN-TIME.
002880     MOVE RPT-HEADER-LINE-1          TO VALUATION-REPORT-LINE.
002890     WRITE VALUATION-REPORT-LINE.
002900     MOVE RPT-HEADER-LINE-2          TO VALUATION-REPORT-LINE.
002910     WRITE VALUATION-REPORT-LINE.
002920     MOVE RPT-HEADER-LINE-3          TO VALUATION-REPORT-LINE.
002930     WRITE VALUATION-REPORT-LINE.
002940     MOVE RPT-HEADER-LINE-4          TO VALUATION-REPORT-LINE.
002950     WRITE VALUATION-REPORT-LINE.
002960     MOVE RPT-BLANK-LINE             TO VALUATION-REPORT-LINE.
002970     WRITE VALUATION-REPORT-LINE.
002980     MOVE RPT-HEADER-LINE-5          TO VALUATION-REPORT-LINE.
002990     WRITE VALUATION-REPORT-LINE.
003000*---------------------------------------------------------------*
003010 3200-WRITE-ONE-DETAIL-LINE.
003020*---------------------------------------------------------------*
003030     MOVE SPACES                     TO RPT-DETAIL-LINE.
003040     MOVE TBL-VAL-SYMBOL(VAL-IDX)     TO RPT-DET-SYMBOL.
003050     COMPUTE RPT-DET-SIZE ROUNDED = TBL-VAL-SIZE(VAL-IDX).
003060     MOVE TBL-VAL-PRICE(VAL-IDX)      TO RPT-DET-PRICE.
003070     MOVE TBL-VAL-MKT-VALUE(VAL-IDX)  TO RPT-DET-MKT-VALUE.
003080     MOVE TBL-VAL-STATUS(VAL-IDX)     TO RPT-DET-FOOTNOTE.
003090     MOVE RPT-DETAIL-LINE             TO VALUATION-REPORT-LINE.
003100     WRITE VALUATION-REPORT-LINE.
003110*---------------------------------------------------------------*
003120 3300-WRITE-TOTAL-LINE.
003130*---------------------------------------------------------------*
003140     MOVE WS-TOTAL-NAV               TO RPT-TOT-MKT-VALUE.
003150     MOVE RPT-TOTAL-LINE              TO VALUATION-REPORT-LINE.
003160     WRITE VALUATION-REPORT-LINE.
003170*---------------------------------------------------------------*
003180 9000-CLOSE-FILES.
003190*---------------------------------------------------------------*
003200     CLOSE VALUATION-REPORT-FILE.
003210*---------------------------------------------------------------*
003220 9900-INVALID-FILE-STATUS.
003230*---------------------------------------------------------------*
003240     MOVE VAL-FILE-STATUS            TO DL-FILE-STATUS.
003250     DISPLAY ERROR-DISPLAY-LINE.
