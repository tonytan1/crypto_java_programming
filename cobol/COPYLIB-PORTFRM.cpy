000010*---------------------------------------------------------------*
000020* COPYBOOK:  PORTFRM
000030* PURPOSE:   PORTFOLIO VALUATION REPORT LINE FORMATS - HEADER
000040*            BLOCK, ONE DETAIL LINE PER POSITION, AND THE
000050*            GRAND-TOTAL LINE.  EVERY LINE IS PADDED TO THE
000060*            132-BYTE PRINT-FILE RECORD LENGTH.
000070*
000080* MAINTENANCE LOG
000090* DATE       AUTHOR           REQUEST    DESCRIPTION
000100* ---------- ---------------- ---------- ----------------------
000110* 04/09/91   R.E. HOLLOWAY    PV-0004    ORIGINAL COPYBOOK.
000120* 06/14/94   R.E. HOLLOWAY    PV-0203    ADDED VAL-STATUS 'M'/
000130*                                        'Z' FOOTNOTE MARKER TO
000140*                                        THE DETAIL LINE.
000150*---------------------------------------------------------------*
000160 01  RPT-HEADER-LINE-1.
000170     05  FILLER                      PIC X(25)
000180                             VALUE '=== Portfolio Summary ==='.
000190     05  FILLER                      PIC X(107) VALUE SPACES.
000200*---------------------------------------------------------------*
000210 01  RPT-HEADER-LINE-2.
000220     05  FILLER                      PIC X(17)
000230                                 VALUE 'Total Positions: '.
000240     05  RPT-TOTAL-POSITIONS         PIC ZZZZ9.
000250     05  FILLER                      PIC X(110) VALUE SPACES.
000260*---------------------------------------------------------------*
000270 01  RPT-HEADER-LINE-3.
000280     05  FILLER                      PIC X(11)
000290                                 VALUE 'Total NAV: '.
000300     05  FILLER                      PIC X(01) VALUE '$'.
000310     05  RPT-TOTAL-NAV                PIC -(10)9.99.
000320     05  FILLER                      PIC X(107) VALUE SPACES.
000330*---------------------------------------------------------------*
000340 01  RPT-HEADER-LINE-4.
000350     05  FILLER                      PIC X(14)
000360                                 VALUE 'Last Updated: '.
000370     05  RPT-RUN-DATE                PIC X(10).
000380     05  FILLER                      PIC X(01) VALUE SPACE.
000390     05  RPT-RUN-TIME                PIC X(08).
000400     05  FILLER                      PIC X(99) VALUE SPACES.
000410*---------------------------------------------------------------*
000420 01  RPT-BLANK-LINE                  PIC X(132) VALUE SPACES.
000430*---------------------------------------------------------------*
000440 01  RPT-HEADER-LINE-5.
000450     05  FILLER                      PIC X(25)
000460                                 VALUE '=== Position Details ==='.
000470     05  FILLER                      PIC X(107) VALUE SPACES.
000480*---------------------------------------------------------------*
000490 01  RPT-DETAIL-LINE.
000500     05  RPT-DET-SYMBOL              PIC X(20).
000510     05  FILLER                      PIC X(03) VALUE ' | '.
000520     05  RPT-DET-SIZE                PIC -(9)9.
000530     05  FILLER                      PIC X(04) VALUE ' | $'.
000540     05  RPT-DET-PRICE               PIC ZZZZZZ9.99.
000550     05  FILLER                      PIC X(04) VALUE ' | $'.
000560     05  RPT-DET-MKT-VALUE           PIC -(8)9.99.
000570     05  RPT-DET-FOOTNOTE            PIC X(01).
000580     05  FILLER                      PIC X(68) VALUE SPACES.
000590*---------------------------------------------------------------*
000600 01  RPT-TOTAL-LINE.
000610     05  FILLER                      PIC X(20)
000620                                 VALUE 'GRAND TOTAL'.
000630     05  FILLER                      PIC X(03) VALUE SPACES.
000640     05  FILLER                      PIC X(10) VALUE SPACES.
000650     05  FILLER                      PIC X(04) VALUE SPACES.
000660     05  FILLER                      PIC X(10) VALUE SPACES.
000670     05  FILLER                      PIC X(04) VALUE ' | $'.
000680     05  RPT-TOT-MKT-VALUE           PIC -(8)9.99.
000690     05  FILLER                      PIC X(01) VALUE SPACE.
000700     05  FILLER                      PIC X(68) VALUE SPACES.
