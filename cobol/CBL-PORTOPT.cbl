000010*===============================================================*
000020* PROGRAM NAME:    PORTOPT
000030* ORIGINAL AUTHOR: R.E. HOLLOWAY
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR           REQUEST    DESCRIPTION
000070* ---------- ---------------- ---------- ----------------------
000080* 08/04/93   R.E. HOLLOWAY    PV-0118    CREATED - BLACK-SCHOLES
000090*                                        THEORETICAL PRICE FOR A
000100*                                        EUROPEAN CALL OR PUT.
000110*                                        THIS SHOP'S COMPILER HAS
000120*                                        NO SQRT/EXP/LOG FUNCTION
000130*                                        LIBRARY SO ALL THREE ARE
000140*                                        HAND-CODED BELOW.
000150* 02/09/95   R.E. HOLLOWAY    PV-0233    RISK-FREE RATE MOVED TO
000160*                                        A WORKING-STORAGE
000170*                                        CONSTANT INSTEAD OF A
000180*                                        LITERAL BURIED IN THE
000190*                                        COMPUTE STATEMENT.
000200* 11/02/98   D. OKONKWO       PV-1042    Y2K REVIEW - MATURITY
000210*                                        AND VALUATION DATES ARE
000220*                                        ALREADY CCYYMMDD, THE
000230*                                        JULIAN-DAY CONVERSION
000240*                                        BELOW WAS ALREADY 4-
000250*                                        DIGIT-YEAR SAFE. NO
000260*                                        CHANGE REQUIRED.
000270* 03/30/04   T. VASQUEZ       PV-1305    EXPIRED-OPTION AND SAME-
000280*                                        DAY INTRINSIC-VALUE
000290*                                        SHORT CIRCUITS ADDED -
000300*                                        AUDIT FOUND WE WERE
000310*                                        RUNNING THE FULL FORMULA
000320*                                        ON OPTIONS THAT HAD
000330*                                        ALREADY EXPIRED.
000340* 09/14/95   R.E. HOLLOWAY    PV-0245    ADDED UPSI-0 TRACE
000350*                                        SWITCH SO THE JULIAN-DAY
000360*                                        AND FINAL PRICE CAN BE
000370*                                        DUMPED TO THE JOB LOG
000380*                                        WHEN AUDIT ASKS FOR A
000390*                                        WALK-THROUGH WITHOUT
000400*                                        RECOMPILING THE PROGRAM.
000410*===============================================================*
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    PORTOPT.
000440 AUTHOR.        R.E. HOLLOWAY.
000450 INSTALLATION.  COLONIAL TRUST DATA PROCESSING.
000460 DATE-WRITTEN.  08/04/93.
000470 DATE-COMPILED.
000480 SECURITY.      NON-CONFIDENTIAL.
000490*===============================================================*
000500 ENVIRONMENT DIVISION.
000510*---------------------------------------------------------------*
000520 CONFIGURATION SECTION.
000530*---------------------------------------------------------------*
000540 SOURCE-COMPUTER. IBM-3081.
000550 OBJECT-COMPUTER. IBM-3081.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 ON  STATUS IS WS-BS-TRACE-SW-ON
000590            OFF STATUS IS WS-BS-TRACE-SW-OFF.
000600*===============================================================*
000610 DATA DIVISION.
000620*---------------------------------------------------------------*
000630 WORKING-STORAGE SECTION.
000640*---------------------------------------------------------------*
000650* ------------------  PRICING CONSTANTS  ------------------------
000660 01  WS-BS-CONSTANTS.
000670     05  WS-BS-RISK-FREE-RATE        PIC S9(1)V9(6) COMP-3
000680                                      VALUE 0.020000.
000690     05  WS-BS-DAYS-PER-YEAR         PIC S9(5)      COMP
000700                                      VALUE 365.
000710     05  WS-BS-ERF-A1                PIC S9(1)V9(9) COMP-3
000720                                      VALUE 0.254829592.
000730     05  WS-BS-ERF-A2                PIC S9(1)V9(9) COMP-3
000740                                      VALUE -0.284496736.
000750     05  WS-BS-ERF-A3                PIC S9(1)V9(9) COMP-3
000760                                      VALUE 1.421413741.
000770     05  WS-BS-ERF-A4                PIC S9(1)V9(9) COMP-3
000780                                      VALUE -1.453152027.
000790     05  WS-BS-ERF-A5                PIC S9(1)V9(9) COMP-3
000800                                      VALUE 1.061405429.
000810     05  WS-BS-ERF-P                 PIC S9(1)V9(7) COMP-3
000820                                      VALUE 0.3275911.
000830     05  FILLER                      PIC X(05).
000840* ------------------  VALIDATION SWITCH  -------------------------
000850 01  WS-BS-VALID-SW                  PIC X(01).
000860     88  WS-BS-INPUT-VALID                  VALUE 'Y'.
000870     88  WS-BS-INPUT-INVALID                VALUE 'N'.
000880* ------------------  JULIAN-DAY DATE MATH  ----------------------
000890 01  WS-JD-WORK-DATE                 PIC 9(8).
000900 01  WS-JD-WORK-DATE-R REDEFINES WS-JD-WORK-DATE.
000910     05  WS-JD-CCYY                  PIC 9(4).
000920     05  WS-JD-MM                    PIC 9(2).
000930     05  WS-JD-DD                    PIC 9(2).
000940 01  WS-JD-A                         PIC S9(9)      COMP.
000950 01  WS-JD-Y                         PIC S9(9)      COMP.
000960 01  WS-JD-M                         PIC S9(9)      COMP.
000970 01  WS-JD-TERM-1                    PIC S9(9)      COMP.
000980 01  WS-JD-TERM-2                    PIC S9(9)      COMP.
000990 01  WS-JD-TERM-3                    PIC S9(9)      COMP.
001000 01  WS-JD-TERM-4                    PIC S9(9)      COMP.
001010 01  WS-JD-TERM-5                    PIC S9(9)      COMP.
001020 01  WS-JD-JULIAN-DAY-NBR            PIC S9(9)      COMP.
001030 01  WS-JD-MATURITY-JDN              PIC S9(9)      COMP.
001040 01  WS-JD-VALUATION-JDN             PIC S9(9)      COMP.
001050 01  WS-BS-DAYS-TO-MATURITY          PIC S9(9)      COMP.
001060* ------------------  BLACK-SCHOLES WORK FIELDS  -----------------
001070 01  WS-BS-TIME-FACTOR               PIC S9(3)V9(10) COMP-3.
001080 01  WS-BS-SQRT-TIME                 PIC S9(3)V9(10) COMP-3.
001090 01  WS-BS-SIGMA-SQUARED             PIC S9(3)V9(10) COMP-3.
001100 01  WS-BS-LN-S-OVER-K               PIC S9(3)V9(10) COMP-3.
001110 01  WS-BS-S-OVER-K                  PIC S9(5)V9(10) COMP-3.
001120 01  WS-BS-D1                        PIC S9(3)V9(10) COMP-3.
001130 01  WS-BS-D2                        PIC S9(3)V9(10) COMP-3.
001140 01  WS-BS-N-OF-D1                   PIC S9(1)V9(10) COMP-3.
001150 01  WS-BS-N-OF-D2                   PIC S9(1)V9(10) COMP-3.
001160 01  WS-BS-N-OF-NEG-D1               PIC S9(1)V9(10) COMP-3.
001170 01  WS-BS-N-OF-NEG-D2               PIC S9(1)V9(10) COMP-3.
001180 01  WS-BS-DISCOUNT-FACTOR           PIC S9(3)V9(10) COMP-3.
001190 01  WS-BS-NEG-RATE-TIME             PIC S9(3)V9(10) COMP-3.
001200 01  WS-BS-INTRINSIC-VALUE           PIC S9(9)V99    COMP-3.
001210* ------------------  CUMULATIVE-NORMAL / ERF WORK  --------------
001220 01  WS-CN-X                         PIC S9(3)V9(10) COMP-3.
001230 01  WS-CN-RESULT                    PIC S9(1)V9(10) COMP-3.
001240 01  WS-CN-ABS-X                     PIC S9(3)V9(10) COMP-3.
001250 01  WS-CN-SIGN-SW                   PIC X(01).
001260     88  WS-CN-X-IS-NEGATIVE                VALUE 'N'.
001270     88  WS-CN-X-IS-NOT-NEGATIVE            VALUE 'P'.
001280 01  WS-CN-T5                        PIC S9(3)V9(10) COMP-3.
001290 01  WS-CN-POLY                      PIC S9(3)V9(10) COMP-3.
001300 01  WS-CN-NEG-X-SQUARED             PIC S9(5)V9(10) COMP-3.
001310 01  WS-CN-EXP-OF-NEG-X-SQUARED      PIC S9(3)V9(10) COMP-3.
001320 01  WS-CN-ERF-RESULT                PIC S9(1)V9(10) COMP-3.
001330* ------------------  HAND-ROLLED SQUARE ROOT  -------------------
001340 01  WS-SQRT-INPUT                   PIC S9(9)V9(10) COMP-3.
001350 01  WS-SQRT-ESTIMATE                PIC S9(9)V9(10) COMP-3.
001360 01  WS-SQRT-ITERATION               PIC S9(3)      COMP.
001370* ------------------  HAND-ROLLED NATURAL EXPONENT  --------------
001380 01  WS-EXP-INPUT                    PIC S9(5)V9(10) COMP-3.
001390 01  WS-EXP-RESULT                   PIC S9(5)V9(10) COMP-3.
001400 01  WS-EXP-TERM                     PIC S9(5)V9(15) COMP-3.
001410 01  WS-EXP-ITERATION                PIC S9(3)      COMP.
001420* ------------------  HAND-ROLLED NATURAL LOG  -------------------
001430 01  WS-LN-INPUT                     PIC S9(5)V9(10) COMP-3.
001440 01  WS-LN-ESTIMATE                  PIC S9(5)V9(10) COMP-3.
001450 01  WS-LN-EXP-OF-ESTIMATE           PIC S9(5)V9(10) COMP-3.
001460 01  WS-LN-ITERATION                 PIC S9(3)      COMP.
001470* ------------------  UPSI-0 TRACE LINES  ---------------------
001480* PRINTED TO THE JOB LOG ONLY WHEN THE UPSI-0 SWITCH IS ON.  THE
001490* -R REDEFINES GIVES US A RAW-BYTE VIEW FOR THE ODD OCCASION
001500* SOMEBODY IN OPERATIONS WANTS TO OD THE LINE INSTEAD OF READ IT.
001510 01  WS-JD-TRACE-LINE.
001520     05  WS-JD-TRACE-CCYY            PIC 9(4).
001530     05  WS-JD-TRACE-MM              PIC 9(2).
001540     05  WS-JD-TRACE-DD              PIC 9(2).
001550     05  WS-JD-TRACE-JDN             PIC -(8)9.
001560     05  FILLER                      PIC X(03).
001570 01  WS-JD-TRACE-LINE-R REDEFINES WS-JD-TRACE-LINE.
001580     05  WS-JD-TRACE-RAW             PIC X(20).
001590 01  WS-BS-TRACE-LINE.
001600     05  WS-BS-TRACE-SEC-TYPE        PIC X(05).
001610     05  FILLER                      PIC X(01) VALUE SPACE.
001620     05  WS-BS-TRACE-DAYS            PIC -(6)9.
001630     05  FILLER                      PIC X(01) VALUE SPACE.
001640     05  WS-BS-TRACE-PRICE           PIC -(8)9.99.
001650 01  WS-BS-TRACE-LINE-R REDEFINES WS-BS-TRACE-LINE.
001660     05  WS-BS-TRACE-RAW             PIC X(26).
001670*===============================================================*
001680 LINKAGE SECTION.
001690 COPY PORTOPT.
001700*===============================================================*
001710 PROCEDURE DIVISION USING OPTION-PRICING-PARMS.
001720*---------------------------------------------------------------*
001730 0000-MAIN-ROUTINE.
001740*---------------------------------------------------------------*
001750     MOVE 0                          TO OPP-RESULT-PRICE.
001760     PERFORM 1000-VALIDATE-PARAMETERS.
001770     IF WS-BS-INPUT-VALID
001780         PERFORM 2000-COMPUTE-DAYS-TO-MATURITY
001790         EVALUATE TRUE
001800             WHEN WS-BS-DAYS-TO-MATURITY < 0
001810                 PERFORM 3100-EXPIRED-OPTION
001820             WHEN WS-BS-DAYS-TO-MATURITY = 0
001830                 PERFORM 3200-INTRINSIC-VALUE-ONLY
001840             WHEN OTHER
001850                 PERFORM 4000-BLACK-SCHOLES-PRICE
001860         END-EVALUATE.
001870     IF WS-BS-TRACE-SW-ON
001880         PERFORM 9000-DISPLAY-TRACE-LINES.
001890     GOBACK.
001900*---------------------------------------------------------------*
001910 1000-VALIDATE-PARAMETERS.
001920*---------------------------------------------------------------*
001930     SET WS-BS-INPUT-VALID           TO TRUE.
001940     IF OPP-UNDERLYING-PRICE NOT > 0
001950         SET WS-BS-INPUT-INVALID     TO TRUE.
001960     IF NOT OPP-TYPE-IS-CALL
001970         AND NOT OPP-TYPE-IS-PUT
001980             SET WS-BS-INPUT-INVALID TO TRUE.
001990     IF OPP-STRIKE NOT > 0
002000         SET WS-BS-INPUT-INVALID     TO TRUE.
002010     IF OPP-MATURITY-DATE = 0
002020         SET WS-BS-INPUT-INVALID     TO TRUE.
002030*---------------------------------------------------------------*
002040 2000-COMPUTE-DAYS-TO-MATURITY.
002050*---------------------------------------------------------------*
002060     MOVE OPP-MATURITY-DATE          TO WS-JD-WORK-DATE.
002070     PERFORM 2900-DATE-TO-JULIAN-DAY.
002080     MOVE WS-JD-JULIAN-DAY-NBR       TO WS-JD-MATURITY-JDN.
002090     MOVE OPP-VALUATION-DATE         TO WS-JD-WORK-DATE.
002100     PERFORM 2900-DATE-TO-JULIAN-DAY.
002110     MOVE WS-JD-JULIAN-DAY-NBR       TO WS-JD-VALUATION-JDN.
002120     COMPUTE WS-BS-DAYS-TO-MATURITY =
002130         WS-JD-MATURITY-JDN - WS-JD-VALUATION-JDN.
002140*---------------------------------------------------------------*
002150* CONVERTS WS-JD-WORK-DATE (CCYYMMDD) INTO A JULIAN DAY NUMBER
002160* USING THE FLIEGEL/VAN FLANDERN INTEGER FORMULA.  EVERY DIVIDE
002170* BELOW IS ITS OWN COMPUTE INTO A COMP FIELD WITH NO DECIMAL
002180* PLACES SO THE RESULT TRUNCATES THE WAY INTEGER DIVISION WOULD.
002190*---------------------------------------------------------------*
002200 2900-DATE-TO-JULIAN-DAY.
002210*---------------------------------------------------------------*
002220     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
002230     COMPUTE WS-JD-Y = WS-JD-CCYY + 4800 - WS-JD-A.
002240     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
002250     COMPUTE WS-JD-TERM-1 = ((153 * WS-JD-M) + 2) / 5.
002260     COMPUTE WS-JD-TERM-2 = WS-JD-Y / 4.
002270     COMPUTE WS-JD-TERM-3 = WS-JD-Y / 100.
002280     COMPUTE WS-JD-TERM-4 = WS-JD-Y / 400.
002290     COMPUTE WS-JD-TERM-5 = 365 * WS-JD-Y.
002300     COMPUTE WS-JD-JULIAN-DAY-NBR =
002310         WS-JD-DD + WS-JD-TERM-1 + WS-JD-TERM-5 + WS-JD-TERM-2
002320         - WS-JD-TERM-3 + WS-JD-TERM-4 - 32045.
002330*---------------------------------------------------------------*
002340 3100-EXPIRED-OPTION.
002350*---------------------------------------------------------------*
002360     MOVE 0                          TO OPP-RESULT-PRICE.
002370*---------------------------------------------------------------*
002380 3200-INTRINSIC-VALUE-ONLY.
002390*---------------------------------------------------------------*
002400     IF OPP-TYPE-IS-CALL
002410         COMPUTE WS-BS-INTRINSIC-VALUE ROUNDED =
002420             OPP-UNDERLYING-PRICE - OPP-STRIKE
002430     ELSE
002440         COMPUTE WS-BS-INTRINSIC-VALUE ROUNDED =
002450             OPP-STRIKE - OPP-UNDERLYING-PRICE.
002460     IF WS-BS-INTRINSIC-VALUE < 0
002470         MOVE 0                      TO WS-BS-INTRINSIC-VALUE.
002480     MOVE WS-BS-INTRINSIC-VALUE      TO OPP-RESULT-PRICE.
002490*---------------------------------------------------------------*
002500 4000-BLACK-SCHOLES-PRICE.
002510*---------------------------------------------------------------*
002520     COMPUTE WS-BS-TIME-FACTOR ROUNDED =
002530         WS-BS-DAYS-TO-MATURITY / WS-BS-DAYS-PER-YEAR.
002540     MOVE WS-BS-TIME-FACTOR          TO WS-SQRT-INPUT.
002550     PERFORM 6000-MATH-SQRT.
002560     MOVE WS-SQRT-ESTIMATE           TO WS-BS-SQRT-TIME.
002570     COMPUTE WS-BS-SIGMA-SQUARED ROUNDED =
002580         OPP-SIGMA * OPP-SIGMA.
002590     COMPUTE WS-BS-S-OVER-K ROUNDED =
002600         OPP-UNDERLYING-PRICE / OPP-STRIKE.
002610     MOVE WS-BS-S-OVER-K             TO WS-LN-INPUT.
002620     PERFORM 8000-MATH-LN.
002630     MOVE WS-LN-ESTIMATE             TO WS-BS-LN-S-OVER-K.
002640     COMPUTE WS-BS-D1 ROUNDED =
002650         (WS-BS-LN-S-OVER-K +
002660          ((WS-BS-RISK-FREE-RATE + (WS-BS-SIGMA-SQUARED / 2))
002670              * WS-BS-TIME-FACTOR))
002680         / (OPP-SIGMA * WS-BS-SQRT-TIME).
002690     COMPUTE WS-BS-D2 ROUNDED =
002700         WS-BS-D1 - (OPP-SIGMA * WS-BS-SQRT-TIME).
002710     MOVE WS-BS-D1                   TO WS-CN-X.
002720     PERFORM 5000-CUMULATIVE-NORMAL.
002730     MOVE WS-CN-RESULT               TO WS-BS-N-OF-D1.
002740     MOVE WS-BS-D2                   TO WS-CN-X.
002750     PERFORM 5000-CUMULATIVE-NORMAL.
002760     MOVE WS-CN-RESULT               TO WS-BS-N-OF-D2.
002770     COMPUTE WS-CN-X ROUNDED = 0 - WS-BS-D1.
002780     PERFORM 5000-CUMULATIVE-NORMAL.
002790     MOVE WS-CN-RESULT               TO WS-BS-N-OF-NEG-D1.
002800     COMPUTE WS-CN-X ROUNDED = 0 - WS-BS-D2.
002810     PERFORM 5000-CUMULATIVE-NORMAL.
002820     MOVE WS-CN-RESULT               TO WS-BS-N-OF-NEG-D2.
002830     COMPUTE WS-BS-NEG-RATE-TIME ROUNDED =
002840         0 - (WS-BS-RISK-FREE-RATE * WS-BS-TIME-FACTOR).
002850     MOVE WS-BS-NEG-RATE-TIME        TO WS-EXP-INPUT.
002860     PERFORM 7000-MATH-EXP.
002870     MOVE WS-EXP-RESULT              TO WS-BS-DISCOUNT-FACTOR.
002880     IF OPP-TYPE-IS-CALL
002890         COMPUTE OPP-RESULT-PRICE ROUNDED =
002900             (OPP-UNDERLYING-PRICE * WS-BS-N-OF-D1)
002910             - (OPP-STRIKE * WS-BS-DISCOUNT-FACTOR
002920                 * WS-BS-N-OF-D2)
002930     ELSE
002940         COMPUTE OPP-RESULT-PRICE ROUNDED =
002950             (OPP-STRIKE * WS-BS-DISCOUNT-FACTOR
002960                 * WS-BS-N-OF-NEG-D2)
002970             - (OPP-UNDERLYING-PRICE * WS-BS-N-OF-NEG-D1).
002980     IF OPP-RESULT-PRICE < 0
002990         MOVE 0                      TO OPP-RESULT-PRICE.
003000*---------------------------------------------------------------*
003010* N(X) = 0.5 * (1 + ERF(X / SQRT(2))) - ABRAMOWITZ & STEGUN
003020* 7.1.26 APPROXIMATION, MAX ERROR 1.5E-7.
003030*---------------------------------------------------------------*
003040 5000-CUMULATIVE-NORMAL.
003050*---------------------------------------------------------------*
003060     IF WS-CN-X < 0
003070         SET WS-CN-X-IS-NEGATIVE     TO TRUE
003080         COMPUTE WS-CN-ABS-X ROUNDED = 0 - WS-CN-X
003090     ELSE
003100         SET WS-CN-X-IS-NOT-NEGATIVE TO TRUE
003110         MOVE WS-CN-X                TO WS-CN-ABS-X.
003120     COMPUTE WS-CN-T5 ROUNDED =
003130         1 / (1 + (WS-BS-ERF-P * WS-CN-ABS-X)).
003140     COMPUTE WS-CN-POLY ROUNDED =
003150         ((((WS-BS-ERF-A5 * WS-CN-T5) + WS-BS-ERF-A4) * WS-CN-T5
003160             + WS-BS-ERF-A3) * WS-CN-T5 + WS-BS-ERF-A2) * WS-CN-T5
003170         + WS-BS-ERF-A1.
003180     COMPUTE WS-CN-NEG-X-SQUARED ROUNDED =
003190         0 - (WS-CN-ABS-X * WS-CN-ABS-X).
003200     MOVE WS-CN-NEG-X-SQUARED        TO WS-EXP-INPUT.
003210     PERFORM 7000-MATH-EXP.
003220     MOVE WS-EXP-RESULT              TO
003230         WS-CN-EXP-OF-NEG-X-SQUARED.
003240     COMPUTE WS-CN-ERF-RESULT ROUNDED =
003250         1 - ((WS-CN-POLY * WS-CN-T5)
003260             * WS-CN-EXP-OF-NEG-X-SQUARED).
003270     IF WS-CN-X-IS-NEGATIVE
003280         COMPUTE WS-CN-ERF-RESULT ROUNDED = 0 - WS-CN-ERF-RESULT.
003290     COMPUTE WS-CN-RESULT ROUNDED =
003300         0.5 * (1 + WS-CN-ERF-RESULT).
003310*---------------------------------------------------------------*
003320* NEWTON-RAPHSON SQUARE ROOT.  20 FIXED ITERATIONS - PLENTY FOR
003330* THE T-FACTOR RANGE (0 TO ABOUT 30 YEARS) THIS ROUTINE SEES.
003340*---------------------------------------------------------------*
003350 6000-MATH-SQRT.
003360*---------------------------------------------------------------*
003370     IF WS-SQRT-INPUT NOT > 0
003380         MOVE 0                      TO WS-SQRT-ESTIMATE
003390     ELSE
003400         MOVE WS-SQRT-INPUT          TO WS-SQRT-ESTIMATE
003410         PERFORM 6010-SQRT-ONE-ITERATION
003420             VARYING WS-SQRT-ITERATION FROM 1 BY 1
003430             UNTIL WS-SQRT-ITERATION > 20.
003440*---------------------------------------------------------------*
003450 6010-SQRT-ONE-ITERATION.
003460*---------------------------------------------------------------*
003470     COMPUTE WS-SQRT-ESTIMATE ROUNDED =
003480         (WS-SQRT-ESTIMATE + (WS-SQRT-INPUT / WS-SQRT-ESTIMATE))
003490         / 2.
003500*---------------------------------------------------------------*
003510* TAYLOR SERIES NATURAL EXPONENT.  30 FIXED TERMS.
003520*---------------------------------------------------------------*
003530 7000-MATH-EXP.
003540*---------------------------------------------------------------*
003550     MOVE 1                          TO WS-EXP-RESULT.
003560     MOVE 1                          TO WS-EXP-TERM.
003570     PERFORM 7010-EXP-ONE-TERM
003580         VARYING WS-EXP-ITERATION FROM 1 BY 1
003590         UNTIL WS-EXP-ITERATION > 30.
003600*---------------------------------------------------------------*
003610 7010-EXP-ONE-TERM.
003620*---------------------------------------------------------------*
003630     COMPUTE WS-EXP-TERM ROUNDED =
003640         (WS-EXP-TERM * WS-EXP-INPUT) / WS-EXP-ITERATION.
003650     ADD WS-EXP-TERM                 TO WS-EXP-RESULT.
003660*---------------------------------------------------------------*
003670* NEWTON-RAPHSON NATURAL LOG, RIDING ON TOP OF 7000-MATH-EXP.
003680* 15 FIXED ITERATIONS, SEEDED AT ZERO (LN OF 1).
003690*---------------------------------------------------------------*
003700 8000-MATH-LN.
003710*---------------------------------------------------------------*
003720     MOVE 0                          TO WS-LN-ESTIMATE.
003730     PERFORM 8010-LN-ONE-ITERATION
003740         VARYING WS-LN-ITERATION FROM 1 BY 1
003750         UNTIL WS-LN-ITERATION > 15.
003760*---------------------------------------------------------------*
003770 8010-LN-ONE-ITERATION.
003780*---------------------------------------------------------------*
003790     MOVE WS-LN-ESTIMATE             TO WS-EXP-INPUT.
003800     PERFORM 7000-MATH-EXP.
003810     MOVE WS-EXP-RESULT              TO WS-LN-EXP-OF-ESTIMATE.
003820     COMPUTE WS-LN-ESTIMATE ROUNDED =
003830         WS-LN-ESTIMATE - 1 +
003840             (WS-LN-INPUT / WS-LN-EXP-OF-ESTIMATE).
003850*---------------------------------------------------------------*
003860* AUDIT WALK-THROUGH TRACE - UPSI-0 ON ONLY.  SET AT THE OPERATOR
003870* CONSOLE / JCL EXEC CARD, NOT A DATA-DRIVEN SWITCH.
003880*---------------------------------------------------------------*
003890 9000-DISPLAY-TRACE-LINES.
003900*---------------------------------------------------------------*
003910     MOVE OPP-VALUATION-DATE         TO WS-JD-WORK-DATE.
003920     MOVE WS-JD-CCYY                 TO WS-JD-TRACE-CCYY.
003930     MOVE WS-JD-MM                   TO WS-JD-TRACE-MM.
003940     MOVE WS-JD-DD                   TO WS-JD-TRACE-DD.
003950     MOVE WS-JD-VALUATION-JDN        TO WS-JD-TRACE-JDN.
003960     DISPLAY WS-JD-TRACE-LINE.
003970     MOVE OPP-SEC-TYPE                TO WS-BS-TRACE-SEC-TYPE.
003980     MOVE WS-BS-DAYS-TO-MATURITY      TO WS-BS-TRACE-DAYS.
003990     MOVE OPP-RESULT-PRICE            TO WS-BS-TRACE-PRICE.
004000     DISPLAY WS-BS-TRACE-LINE.
