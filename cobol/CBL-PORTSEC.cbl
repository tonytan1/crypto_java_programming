000010*===============================================================*
000020* PROGRAM NAME:    PORTSEC
000030* ORIGINAL AUTHOR: R.E. HOLLOWAY
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR           REQUEST    DESCRIPTION
000070* ---------- ---------------- ---------- ----------------------
000080* 03/12/91   R.E. HOLLOWAY    PV-0001    CREATED - LOADS THE
000090*                                        SECURITY MASTER FILE
000100*                                        INTO A WORKING-STORAGE
000110*                                        TABLE FOR PORTBAT.
000120* 08/04/93   R.E. HOLLOWAY    PV-0118    SEC-MU/SEC-SIGMA ADDED
000130*                                        TO THE MASTER RECORD
000140*                                        FOR OPTION PRICING.
000150* 11/02/98   D. OKONKWO       PV-1042    Y2K REVIEW - CONFIRMED
000160*                                        SEC-MATURITY IS ALREADY
000170*                                        CCYYMMDD, NO CHANGE
000180*                                        REQUIRED HERE.
000190* 09/14/95   R.E. HOLLOWAY    PV-0245    DUMP EACH SECURITY TO
000200*                                        THE JOB LOG AS IT IS
000210*                                        LOADED - AUDIT WANTS A
000220*                                        HARD-COPY TRAIL OF WHAT
000230*                                        WENT INTO THE TABLE.
000240* 05/17/01   T. VASQUEZ       PV-1180    RAISED MAX TABLE SIZE
000250*                                        FROM 500 TO 999 ROWS.
000260*===============================================================*
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    PORTSEC.
000290 AUTHOR.        R.E. HOLLOWAY.
000300 INSTALLATION.  COLONIAL TRUST DATA PROCESSING.
000310 DATE-WRITTEN.  03/12/91.
000320 DATE-COMPILED.
000330 SECURITY.      NON-CONFIDENTIAL.
000340*===============================================================*
000350 ENVIRONMENT DIVISION.
000360*---------------------------------------------------------------*
000370 CONFIGURATION SECTION.
000380*---------------------------------------------------------------*
000390 SOURCE-COMPUTER. IBM-3081.
000400 OBJECT-COMPUTER. IBM-3081.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430*---------------------------------------------------------------*
000440 INPUT-OUTPUT SECTION.
000450*---------------------------------------------------------------*
000460 FILE-CONTROL.
000470     SELECT SECURITY-MASTER-FILE ASSIGN TO SECMSTR
000480       ORGANIZATION IS SEQUENTIAL
000490       FILE STATUS  IS SEC-FILE-STATUS.
000500*===============================================================*
000510 DATA DIVISION.
000520*---------------------------------------------------------------*
000530 FILE SECTION.
000540*---------------------------------------------------------------*
000550 FD  SECURITY-MASTER-FILE
000560      DATA RECORD IS SECURITY-MASTER-RECORD.
000570     COPY PORTSEC.
000580*---------------------------------------------------------------*
000590 WORKING-STORAGE SECTION.
000600*---------------------------------------------------------------*
000610 01  WS-FILE-STATUS-FIELDS.
000620     05  SEC-FILE-STATUS             PIC X(02).
000630         88  SEC-FILE-OK                    VALUE '00'.
000640         88  SEC-FILE-EOF                   VALUE '10'.
000650     05  SEC-FILE-STATUS-R REDEFINES
000660         SEC-FILE-STATUS.
000670         10  SEC-FILE-STATUS-1       PIC X(01).
000680         10  SEC-FILE-STATUS-2       PIC X(01).
000690     05  FILLER                      PIC X(03).
000700*---------------------------------------------------------------*
000710 01  ERROR-DISPLAY-LINE.
000720     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
000730     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
000740     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
000750     05  DL-FILE-STATUS              PIC X(02).
000760     05  FILLER  PIC X(05) VALUE ' *** '.
000770*---------------------------------------------------------------*
000780 01  WS-SEC-DUMP-LINE.
000790     05  WS-SEC-DUMP-TICKER          PIC X(20).
000800     05  WS-SEC-DUMP-TYPE            PIC X(05).
000810     05  FILLER                      PIC X(107).
000820 01  WS-SEC-DUMP-LINE-R REDEFINES
000830     WS-SEC-DUMP-LINE.
000840     05  WS-SEC-DUMP-RAW             PIC X(132).
000850*---------------------------------------------------------------*
000860 01  WS-SEC-REC-COUNT                PIC S9(4) COMP VALUE 0.
000870*---------------------------------------------------------------*
000880 LINKAGE SECTION.
000890 COPY PORTTBL.
000900*===============================================================*
000910 PROCEDURE DIVISION USING WS-SEC-TABLE-SIZE, SECURITY-TABLE.
000920*---------------------------------------------------------------*
000930 0000-MAIN-ROUTINE.
000940*---------------------------------------------------------------*
000950     PERFORM 1000-INITIALIZATION.
000960     IF SEC-FILE-OK
000970         PERFORM 2000-LOAD-SECURITY-TABLE
000980             UNTIL SEC-EOF
000990             OR WS-SEC-TABLE-SIZE = 999.
001000     PERFORM 3000-CLOSE-FILES.
001010     GOBACK.
001020*---------------------------------------------------------------*
001030 1000-INITIALIZATION.
001040*---------------------------------------------------------------*
001050     MOVE 0                          TO WS-SEC-TABLE-SIZE.
001060     OPEN INPUT SECURITY-MASTER-FILE.
001070     IF NOT SEC-FILE-OK
001080         MOVE 'OPEN'                 TO DL-ERROR-REASON
001090         PERFORM 9900-INVALID-FILE-STATUS.
001100*---------------------------------------------------------------*
001110 2000-LOAD-SECURITY-TABLE.
001120*---------------------------------------------------------------*
001130     READ SECURITY-MASTER-FILE
001140         AT END
001150             SET SEC-EOF                TO TRUE
001160         NOT AT END
001170             ADD 1                      TO WS-SEC-TABLE-SIZE
001180             PERFORM 2100-MOVE-TO-TABLE
001190     END-READ.
001200*---------------------------------------------------------------*
001210 2100-MOVE-TO-TABLE.
001220*---------------------------------------------------------------*
001230     MOVE SEC-TICKER   TO TBL-SEC-TICKER  (WS-SEC-TABLE-SIZE).
001240     MOVE SEC-TYPE     TO TBL-SEC-TYPE    (WS-SEC-TABLE-SIZE).
001250     MOVE SEC-STRIKE   TO TBL-SEC-STRIKE  (WS-SEC-TABLE-SIZE).
001260     MOVE SEC-MATURITY TO TBL-SEC-MATURITY(WS-SEC-TABLE-SIZE).
001270     MOVE SEC-MU       TO TBL-SEC-MU      (WS-SEC-TABLE-SIZE).
001280     MOVE SEC-SIGMA    TO TBL-SEC-SIGMA   (WS-SEC-TABLE-SIZE).
001290     ADD 1                            TO WS-SEC-REC-COUNT.
001300     MOVE SEC-TICKER                  TO WS-SEC-DUMP-TICKER.
001310     MOVE SEC-TYPE                    TO WS-SEC-DUMP-TYPE.
001320     DISPLAY WS-SEC-DUMP-LINE.
001330*---------------------------------------------------------------*
001340 3000-CLOSE-FILES.
001350*---------------------------------------------------------------*
001360     CLOSE SECURITY-MASTER-FILE.
001370*---------------------------------------------------------------*
001380 9900-INVALID-FILE-STATUS.
001390*---------------------------------------------------------------*
001400     MOVE SEC-FILE-STATUS            TO DL-FILE-STATUS.
001410     DISPLAY ERROR-DISPLAY-LINE.
