000010*===============================================================*
000020* PROGRAM NAME:    PORTPRC
000030* ORIGINAL AUTHOR: R.E. HOLLOWAY
000040*
000050* MAINTENANCE LOG
000060* DATE       AUTHOR           REQUEST    DESCRIPTION
000070* ---------- ---------------- ---------- ----------------------
000080* 03/19/91   R.E. HOLLOWAY    PV-0002    CREATED - LOADS THE
000090*                                        CURRENT PRICE FILE INTO
000100*                                        A WORKING-STORAGE TABLE
000110*                                        FOR PORTBAT.
000120* 11/02/98   D. OKONKWO       PV-1042    Y2K REVIEW - NO DATE
000130*                                        FIELDS IN THIS RECORD,
000140*                                        NO CHANGE REQUIRED.
000150* 09/14/95   R.E. HOLLOWAY    PV-0245    DUMP EACH PRICE TO THE
000160*                                        JOB LOG AS IT IS LOADED
000170*                                        - SAME AUDIT REQUEST AS
000180*                                        PORTSEC.
000190* 05/17/01   T. VASQUEZ       PV-1180    RAISED MAX TABLE SIZE
000200*                                        FROM 500 TO 999 ROWS.
000210* 08/12/04   T. VASQUEZ       PV-1312    SKIP ANY PRICE ROW WHOSE
000220*                                        TICKER COLUMN COMES IN
000230*                                        BLANK INSTEAD OF LOADING
000240*                                        A BLANK TICKER INTO THE
000250*                                        TABLE.
000260*===============================================================*
000270 IDENTIFICATION DIVISION.
000280 PROGRAM-ID.    PORTPRC.
000290 AUTHOR.        R.E. HOLLOWAY.
000300 INSTALLATION.  COLONIAL TRUST DATA PROCESSING.
000310 DATE-WRITTEN.  03/19/91.
000320 DATE-COMPILED.
000330 SECURITY.      NON-CONFIDENTIAL.
000340*===============================================================*
000350 ENVIRONMENT DIVISION.
000360*---------------------------------------------------------------*
000370 CONFIGURATION SECTION.
000380*---------------------------------------------------------------*
000390 SOURCE-COMPUTER. IBM-3081.
000400 OBJECT-COMPUTER. IBM-3081.
000410 SPECIAL-NAMES.
000420     C01 IS TOP-OF-FORM.
000430*---------------------------------------------------------------*
000440 INPUT-OUTPUT SECTION.
000450*---------------------------------------------------------------*
000460 FILE-CONTROL.
000470     SELECT PRICE-FILE ASSIGN TO PRICES
000480       ORGANIZATION IS SEQUENTIAL
000490       FILE STATUS  IS PRC-FILE-STATUS.
000500*===============================================================*
000510 DATA DIVISION.
000520*---------------------------------------------------------------*
000530 FILE SECTION.
000540*---------------------------------------------------------------*
000550 FD  PRICE-FILE
000560      DATA RECORD IS PRICE-RECORD.
000570     COPY PORTPRC.
000580*---------------------------------------------------------------*
000590 WORKING-STORAGE SECTION.
000600*---------------------------------------------------------------*
000610 01  WS-FILE-STATUS-FIELDS.
000620     05  PRC-FILE-STATUS             PIC X(02).
000630         88  PRC-FILE-OK                    VALUE '00'.
000640         88  PRC-FILE-EOF                   VALUE '10'.
000650     05  PRC-FILE-STATUS-R REDEFINES
000660         PRC-FILE-STATUS.
000670         10  PRC-FILE-STATUS-1       PIC X(01).
000680         10  PRC-FILE-STATUS-2       PIC X(01).
000690     05  FILLER                      PIC X(03).
000700*---------------------------------------------------------------*
000710 01  ERROR-DISPLAY-LINE.
000720     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
000730     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
000740     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
000750     05  DL-FILE-STATUS              PIC X(02).
000760     05  FILLER  PIC X(05) VALUE ' *** '.
000770*---------------------------------------------------------------*
000780 01  WS-PRC-TICKER-SPLIT.
000790     05  WS-PRC-TICKER-FIRST         PIC X(01).
000800     05  WS-PRC-TICKER-REST          PIC X(19).
000810 01  WS-PRC-TICKER-SPLIT-R REDEFINES
000820     WS-PRC-TICKER-SPLIT.
000830     05  WS-PRC-TICKER-FULL          PIC X(20).
000840*---------------------------------------------------------------*
000850 01  WS-PRC-DUMP-LINE.
000860     05  WS-PRC-DUMP-TICKER          PIC X(20).
000870     05  WS-PRC-DUMP-PRICE           PIC -(9)9.99.
000880     05  FILLER                      PIC X(98).
000890 01  WS-PRC-DUMP-LINE-R REDEFINES
000900     WS-PRC-DUMP-LINE.
000910     05  WS-PRC-DUMP-RAW             PIC X(132).
000920*---------------------------------------------------------------*
000930 01  WS-PRC-REC-COUNT                PIC S9(4) COMP VALUE 0.
000940*---------------------------------------------------------------*
000950 LINKAGE SECTION.
000960 COPY PORTTBL.
000970*===============================================================*
000980 PROCEDURE DIVISION USING WS-PRC-TABLE-SIZE, PRICE-TABLE.
000990*---------------------------------------------------------------*
001000 0000-MAIN-ROUTINE.
001010*---------------------------------------------------------------*
001020     PERFORM 1000-INITIALIZATION.
001030     IF PRC-FILE-OK
001040         PERFORM 2000-LOAD-PRICE-TABLE
001050             UNTIL PRC-EOF
001060             OR WS-PRC-TABLE-SIZE = 999.
001070     PERFORM 3000-CLOSE-FILES.
001080     GOBACK.
001090*---------------------------------------------------------------*
001100 1000-INITIALIZATION.
001110*---------------------------------------------------------------*
001120     MOVE 0                          TO WS-PRC-TABLE-SIZE.
001130     OPEN INPUT PRICE-FILE.
001140     IF NOT PRC-FILE-OK
001150         MOVE 'OPEN'                 TO DL-ERROR-REASON
001160         PERFORM 9900-INVALID-FILE-STATUS.
001170*---------------------------------------------------------------*
001180 2000-LOAD-PRICE-TABLE.
001190*---------------------------------------------------------------*
001200     READ PRICE-FILE
001210         AT END
001220             SET PRC-EOF                TO TRUE
001230         NOT AT END
001240             MOVE PRC-TICKER             TO WS-PRC-TICKER-SPLIT
001250             IF WS-PRC-TICKER-FIRST = SPACE
001260                 CONTINUE
001270             ELSE
001280                 ADD 1                      TO WS-PRC-TABLE-SIZE
001290                 MOVE PRC-TICKER TO
001300                     TBL-PRC-TICKER(WS-PRC-TABLE-SIZE)
001310                 MOVE PRC-PRICE  TO
001320                     TBL-PRC-PRICE(WS-PRC-TABLE-SIZE)
001330                 ADD 1           TO WS-PRC-REC-COUNT
001340                 MOVE PRC-TICKER TO WS-PRC-DUMP-TICKER
001350                 MOVE PRC-PRICE  TO WS-PRC-DUMP-PRICE
001360                 DISPLAY WS-PRC-DUMP-LINE
001370     END-READ.
001380*---------------------------------------------------------------*
001390 3000-CLOSE-FILES.
001400*---------------------------------------------------------------*
001410     CLOSE PRICE-FILE.
001420*---------------------------------------------------------------*
001430 9900-INVALID-FILE-STATUS.
001440*---------------------------------------------------------------*
001450     MOVE PRC-FILE-STATUS            TO DL-FILE-STATUS.
001460     DISPLAY ERROR-DISPLAY-LINE.
