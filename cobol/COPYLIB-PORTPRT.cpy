000010*---------------------------------------------------------------*
000020* COPYBOOK:  PORTPRT
000030* PURPOSE:   RUN-DATE/TIME AND PRINT-CONTROL WORKING STORAGE FOR
000040*            THE VALUATION REPORT.  DATE/TIME COME FROM ACCEPT
000050*            FROM DATE/TIME - NOT FROM AN INTRINSIC FUNCTION.
000060*
000070* MAINTENANCE LOG
000080* DATE       AUTHOR           REQUEST    DESCRIPTION
000090* ---------- ---------------- ---------- ----------------------
000100* 04/09/91   R.E. HOLLOWAY    PV-0004    ORIGINAL COPYBOOK.
000110* 11/02/98   D. OKONKWO       PV-1042    Y2K - WIDEN RUN-CCYY TO
000120*                                        4 DIGITS, WINDOW THE
000130*                                        2-DIGIT ACCEPT-FROM-
000140*                                        DATE YEAR.
000150* 02/09/95   R.E. HOLLOWAY    PV-0233    PADDED THE DATE/TIME AND
000160*                                        PRINTER-CONTROL GROUPS
000170*                                        FOR FUTURE EXPANSION.
000180*---------------------------------------------------------------*
000190 01  WS-CURRENT-DATE-DATA.
000200     05  WS-CURRENT-DATE.
000210         10  WS-CURRENT-YY           PIC 9(02).
000220         10  WS-CURRENT-MM           PIC 9(02).
000230         10  WS-CURRENT-DD           PIC 9(02).
000240     05  WS-CURRENT-TIME.
000250         10  WS-CURRENT-HH           PIC 9(02).
000260         10  WS-CURRENT-MN           PIC 9(02).
000270         10  WS-CURRENT-SS           PIC 9(02).
000280         10  WS-CURRENT-CS           PIC 9(02).
000290     05  FILLER                      PIC X(02).
000300*---------------------------------------------------------------*
000310 01  WS-RUN-CCYY-DATA.
000320     05  WS-RUN-CENTURY              PIC 9(02) VALUE 19.
000330     05  WS-RUN-CCYY                 PIC 9(04).
000340     05  FILLER                      PIC X(02).
000350*---------------------------------------------------------------*
000360 01  WS-RUN-DATE-DISPLAY.
000370     05  WS-RUN-DATE-CCYY            PIC 9(04).
000380     05  FILLER                      PIC X(01) VALUE '-'.
000390     05  WS-RUN-DATE-MM              PIC 9(02).
000400     05  FILLER                      PIC X(01) VALUE '-'.
000410     05  WS-RUN-DATE-DD              PIC 9(02).
000420*---------------------------------------------------------------*
000430 01  WS-RUN-TIME-DISPLAY.
000440     05  WS-RUN-TIME-HH              PIC 9(02).
000450     05  FILLER                      PIC X(01) VALUE ':'.
000460     05  WS-RUN-TIME-MN              PIC 9(02).
000470     05  FILLER                      PIC X(01) VALUE ':'.
000480     05  WS-RUN-TIME-SS              PIC 9(02).
000490*---------------------------------------------------------------*
000500 01  PRINTER-CONTROL-FIELDS.
000510     05  LINE-SPACEING               PIC 9(02) COMP VALUE 1.
000520     05  LINE-COUNT                  PIC 9(03) COMP VALUE 999.
000530     05  LINES-ON-PAGE               PIC 9(02) COMP VALUE 60.
000540     05  PAGE-COUNT                  PIC 9(02) COMP VALUE 1.
000550     05  FILLER                      PIC X(02).
